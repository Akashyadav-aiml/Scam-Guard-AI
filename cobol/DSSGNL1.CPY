000100******************************************************************
000200*               COPY DSSGNL1 - DSSGNL1.CPY                       *
000300*---------------------------------------------------------------*
000400* APLICACION  : SEGURIDAD DE DOMINIOS (SCAN NOCTURNO DE RIESGO)  *
000500* MIEMBRO     : DSSGNL1                                         *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DSSGNL, UN        *
000700*             : REGISTRO POR DOMINIO OBSERVADO EN EL DIA, CON    *
000800*             : LAS SENALES YA RECOLECTADAS POR LOS PROCESOS DE  *
000900*             : WHOIS, SSL, DNS, LISTA NEGRA, HOSPEDAJE Y        *
001000*             : ANALISIS DE CONTENIDO (CORRIDOS ANTES DEL BATCH) *
001100* LONGITUD    : 120 POSICIONES FIJAS                             *
001200* PROGRAMADOR : C. MENDEZ SOLIS (CAMS)           FECHA 22/01/1986*
001300* HISTORIAL   : VER BITACORA DE CAMBIOS EN DSEC1B01.CBL          *
001400******************************************************************
001500 01  DSSG-REGISTRO-ENTRADA.
001600     02  DSSG-DOMINIO                PIC X(50).
001700     02  DSSG-EDAD-DIAS              PIC 9(05).
001800     02  DSSG-TIENE-SSL              PIC 9(01).
001900     02  DSSG-SSL-VALIDO             PIC 9(01).
002000     02  DSSG-SSL-DIAS-VENCE         PIC S9(4) SIGN LEADING.
002100     02  DSSG-DNS-RESUELVE           PIC 9(01).
002200     02  DSSG-LISTA-NEGRA-HITS       PIC 9(02).
002300     02  DSSG-HOSTING-REP-SCORE      PIC 9(03).
002400     02  DSSG-WHOIS-PRIVADO          PIC 9(01).
002500     02  DSSG-KW-ALTO-RIESGO-CNT     PIC 9(02).
002600     02  DSSG-KW-MEDIO-RIESGO-CNT    PIC 9(02).
002700     02  DSSG-PATRON-SOSPECH-CNT     PIC 9(02).
002800     02  DSSG-TIENE-FORMULARIOS      PIC 9(01).
002900     02  DSSG-LONGITUD-TEXTO         PIC 9(07).
003000     02  DSSG-LIGAS-EXTERNAS-CNT     PIC 9(04).
003100     02  DSSG-CONTENIDO-DISPONIBLE   PIC 9(01).
003200     02  DSSG-IP-PRIMER-OCTETO       PIC 9(03).
003300     02  DSSG-IP-SOSPECHOSA          PIC 9(01).
003400     02  DSSG-PROVEEDOR-HOSTING-KEY  PIC X(12).
003500     02  FILLER                      PIC X(17).
