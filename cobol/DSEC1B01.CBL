000100******************************************************************
000200* FECHA       : 14/11/2023                                       *
000300* PROGRAMADOR : CARLOS A. MENDEZ SOLIS (CAMS)                    *
000400* APLICACION  : SEGURIDAD DE DOMINIOS / ANTI-PHISHING            *
000500* PROGRAMA    : DSEC1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALIFICA CADA DOMINIO OBSERVADO EN EL DIA CON UN *
000800*             : SCORE DE REGLAS, UN SCORE ESTADISTICO Y UN SCORE *
000900*             : FINAL MEZCLADO, ASIGNA UN VEREDICTO (SAFE /      *
001000*             : SUSPICIOUS / LIKELY SCAM) Y PRODUCE EL REGISTRO  *
001100*             : DE SALIDA MAS EL REPORTE COLUMNAR DE CONTROL     *
001200* ARCHIVOS    : DSSGNL=E, DSRSLT=S, DSRPRT=S                     *
001300* ACCION (ES) : B=BATCH NOCTURNO                                 *
001400* INSTALADO   : 30/11/2023                                       *
001500* BPM/RATIONAL: 241730                                           *
001600* NOMBRE      : SCAN NOCTURNO DE RIESGO DE DOMINIOS              *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. DSEC1B01.
002100 AUTHOR. CARLOS A. MENDEZ SOLIS.
002200 INSTALLATION. BANCO INDUSTRIAL, S.A. - GERENCIA DE SEGURIDAD
002300                INFORMATICA.
002400 DATE-WRITTEN. 22/01/1986.
002500 DATE-COMPILED.
002600 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002700******************************************************************
002800*                 B I T A C O R A   D E   C A M B I O S          *
002900******************************************************************
003000* FECHA       INIC.  TICKET    DESCRIPCION                       *
003100* ----------  -----  --------  ------------------------------- *
003200* 22/01/1986  CAMS   100045    VERSION ORIGINAL. CALIFICA CONTRA*
003300*                              TABLA DE PALABRAS CLAVE Y BINES. *
003400* 03/06/1987  CAMS   100212    SE AGREGA CONTEO DE GUIONES Y     *
003500*                              DIGITOS EN EL NOMBRE DEL DOMINIO. *
003600* 19/09/1988  RASE   100388    SE AGREGA LA TABLA DE TLD         *
003700*                              SOSPECHOSOS (PRIMERA VERSION).   *
003800* 11/02/1990  RASE   100601    VALIDACION DE ETIQUETAS DEL       *
003900*                              DOMINIO (LARGO Y GUIONES).        *
004000* 27/07/1991  CAMS   100733    SE INCLUYE EL INDICADOR DE SSL    *
004100*                              PRESENTE/VALIDO EN EL REGISTRO.   *
004200* 14/01/1993  EDRD   100901    SE INCLUYE CONTEO DE LISTA NEGRA  *
004300*                              Y PENALIZACION POR BLACKLIST.     *
004400* 30/08/1994  EDRD   101055    SE AGREGA REPUTACION DE HOSPEDAJE *
004500*                              (TABLA DE PROVEEDORES).          *
004600* 05/05/1995  CAMS   101190    SE AGREGA CLASIFICACION ASN/GEO   *
004700*                              POR PRIMER OCTETO DE IP.          *
004800* 21/11/1996  RASE   101344    SE AGREGA SCORE DE CONTENIDO      *
004900*                              (PALABRAS CLAVE Y FORMULARIOS).   *
005000* 09/03/1998  EDRD   101522    REVISION Y2K - FECHAS DE 4        *
005100*                              POSICIONES EN TODO EL PROGRAMA.   *
005200* 22/10/1999  EDRD   101640    CIERRE DE REVISION Y2K. PRUEBAS   *
005300*                              DE PASO DE SIGLO COMPLETADAS.     *
005400* 17/04/2001  CAMS   101802    SE AGREGA EL MODELO ESTADISTICO   *
005500*                              PONDERADO (SUSTITUYE PROMEDIO     *
005600*                              SIMPLE POR TRANSFORMACION LOGIT). *
005700* 02/09/2003  RASE   101955    SE AJUSTA LA MEZCLA DE SCORES A   *
005800*                              60% MODELO / 40% REGLAS.          *
005900* 13/06/2005  CAMS   102140    SE AGREGA DETECCION DE HOMOGRAFOS *
006000*                              (CARACTERES FUERA DE A-Z,0-9,-,.).*
006100* 28/02/2008  EDRD   102377    SE AGREGA BANDERA DE FORMULARIO   *
006200*                              DE PHISHING (CAMPOS + PALABRAS).  *
006300* 19/10/2010  RASE   102601    SE AGREGA CONFIANZA VARIABLE POR  *
006400*                              CALIDAD DE LOS DATOS DE ENTRADA.  *
006500* 07/05/2012  CAMS   102788    SE AGREGA EL OVERRIDE DE          *
006600*                              VEREDICTO POR LISTA NEGRA.        *
006700* 25/11/2014  EDRD   102955    SE AJUSTAN LOS RANGOS DE VEREDICTO*
006800*                              SUSPICIOUS / LIKELY SCAM.         *
006900* 30/07/2016  RASE   103190    SE AGREGA EL INDICADOR DE HOSTING *
007000*                              BULLETPROOF / OFFSHORE.           *
007100* 12/03/2018  CAMS   103402    SE REESCRIBE LA VALIDACION DEL    *
007200*                              NOMBRE DE DOMINIO (PROTOCOLO,     *
007300*                              PATH Y PUERTO).                   *
007400* 21/08/2019  EDRD   103588    SE AGREGAN LAS DIEZ BANDERAS DE   *
007500*                              EXPLICACION AL REGISTRO DE SALIDA.*
007600* 15/01/2021  RASE   103811    SE AGREGA EL PIE DE CONTROL CON   *
007700*                              PROMEDIO DE SCORE FINAL.          *
007800* 04/06/2022  CAMS   104022    SE ESTANDARIZAN LOS LAYOUTS A     *
007900*                              COPY DSSGNL1 / DSRSLT1.           *
008000* 14/11/2023  CAMS   241730    SE AJUSTA EL SCORE DE MODELO A LA *
008100*                              TRANSFORMACION SIGMOIDE EXACTA    *
008200*                              (SERIE DE TAYLOR CON REDUCCION    *
008300*                              DE RANGO, SIN FUNCTION EXP).      *
008400******************************************************************
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     CLASS DOM-CARACTER-VALIDO IS "A" THRU "Z" "a" THRU "z"
009010                                    "0" THRU "9" "-" "."
009100     CLASS DOM-LETRA IS "A" THRU "Z" "a" THRU "z".
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT DSSGNL ASSIGN TO DSSGNL
009600            FILE STATUS IS WKS-FS-DSSGNL.
009700     SELECT DSRSLT ASSIGN TO DSRSLT
009800            FILE STATUS IS WKS-FS-DSRSLT.
009900     SELECT DSRPRT ASSIGN TO DSRPRT
010000            FILE STATUS IS WKS-FS-DSRPRT.
010100 DATA DIVISION.
010200 FILE SECTION.
010300******************************************************************
010400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010500******************************************************************
010600*   ARCHIVO DE ENTRADA CON LAS SENALES DEL DOMINIO (DIARIO)
010700 FD  DSSGNL
010800     RECORDING MODE IS F.
010900     COPY DSSGNL1.
011000*   ARCHIVO DE SALIDA CON LOS SCORES Y VEREDICTO POR DOMINIO
011100 FD  DSRSLT
011200     RECORDING MODE IS F.
011300     COPY DSRSLT1.
011400*   REPORTE COLUMNAR DE CONTROL, 132 POSICIONES
011500 FD  DSRPRT
011600     RECORDING MODE IS F.
011700 01  DSRPRT-LINEA                    PIC X(132).
011800 WORKING-STORAGE SECTION.
011900******************************************************************
012000*              RECURSOS RUTINAS DE FILE STATUS                   *
012100******************************************************************
012200 01  WKS-FS-DSSGNL                   PIC 9(02) VALUE ZEROES.
012300 01  WKS-FS-DSRSLT                   PIC 9(02) VALUE ZEROES.
012400 01  WKS-FS-DSRPRT                   PIC 9(02) VALUE ZEROES.
012500 01  WKS-FLAG-FIN-DSSGNL              PIC 9(01) VALUE ZEROES.
012600     88  FIN-DSSGNL                             VALUE 1.
012610******************************************************************
012620*         HORA DE INICIO/FIN Y TIEMPO DE CORRIDA (NIVEL 77,       *
012630*         IGUAL QUE TIEMPO EN JM47ADM)                             *
012640******************************************************************
012650 01  WKS-HORA-INI-CORRIDA             PIC 9(08) VALUE ZEROES.
012660 01  WKS-HORA-INI-CORRIDA-R REDEFINES WKS-HORA-INI-CORRIDA.
012670     02  WKS-HI-HH                    PIC 9(02).
012680     02  WKS-HI-MM                    PIC 9(02).
012690     02  WKS-HI-SS                    PIC 9(02).
012691     02  WKS-HI-CS                    PIC 9(02).
012692 01  WKS-HORA-FIN-CORRIDA             PIC 9(08) VALUE ZEROES.
012693 01  WKS-HORA-FIN-CORRIDA-R REDEFINES WKS-HORA-FIN-CORRIDA.
012694     02  WKS-HF-HH                    PIC 9(02).
012695     02  WKS-HF-MM                    PIC 9(02).
012696     02  WKS-HF-SS                    PIC 9(02).
012697     02  WKS-HF-CS                    PIC 9(02).
012698 77  WKS-TIEMPO-CORRIDA        COMP-3 PIC S9(07) VALUE 0.
012700******************************************************************
012800*              CONTADORES DE ESTADISTICA (TODOS DISPLAY)            *
012900******************************************************************
013000 01  WKS-ESTADISTICAS.
013100     02  WKS-CONT-LEIDOS              PIC S9(07) VALUE 0.
013200     02  WKS-CONT-CALIFICADOS          PIC S9(07) VALUE 0.
013300     02  WKS-CONT-INVALIDOS           PIC S9(07) VALUE 0.
013400     02  WKS-CONT-SAFE                PIC S9(07) VALUE 0.
013500     02  WKS-CONT-SUSPICIOUS          PIC S9(07) VALUE 0.
013600     02  WKS-CONT-LIKELY-SCAM         PIC S9(07) VALUE 0.
013700     02  WKS-SUMA-SCORE-FINAL         PIC S9(09)V99 VALUE 0.
013800     02  WKS-PROMEDIO-SCORE-FINAL     PIC 9(03)V99 VALUE 0.
013900     02  FILLER                       PIC X(06).
014000******************************************************************
014100*              FECHA DE CORRIDA (SE USA EN EL ENCABEZADO)        *
014200******************************************************************
014300 01  WKS-FECHA-CORRIDA                PIC 9(08) VALUE ZEROES.
014400 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
014500     02  WKS-FC-AAAA                  PIC 9(04).
014600     02  WKS-FC-MM                    PIC 9(02).
014700     02  WKS-FC-DD                    PIC 9(02).
014800 01  WKS-FECHA-EDITADA                PIC X(10) VALUE SPACES.
014900******************************************************************
015000*      TABLA DE REPUTACION POR PROVEEDOR DE HOSTING (FIJA)      *
015100*      (REDEFINES No. 1 - IDIOMA TABLA-DIAS DE ESTE TALLER)      *
015200******************************************************************
015300 01  WKS-PROVEEDORES-LITERAL.
015400     02  FILLER  PIC X(16) VALUE "AMAZON      070".
015500     02  FILLER  PIC X(16) VALUE "GOOGLE      075".
015600     02  FILLER  PIC X(16) VALUE "MICROSOFT   075".
015700     02  FILLER  PIC X(16) VALUE "CLOUDFLARE  080".
015800     02  FILLER  PIC X(16) VALUE "DIGITALOCEAN065".
015900     02  FILLER  PIC X(16) VALUE "OVH         060".
016000     02  FILLER  PIC X(16) VALUE "HETZNER     065".
016100     02  FILLER  PIC X(16) VALUE "LINODE      070".
016200     02  FILLER  PIC X(16) VALUE "VULTR       065".
016300     02  FILLER  PIC X(16) VALUE "NAMECHEAP   055".
016400     02  FILLER  PIC X(16) VALUE "GODADDY     055".
016500 01  WKS-TABLA-PROVEEDORES REDEFINES WKS-PROVEEDORES-LITERAL.
016600     02  WKS-PROV-ENTRADA OCCURS 11 TIMES
016700                          INDEXED BY WKS-PROV-IDX.
016800         03  WKS-PROV-CLAVE            PIC X(12).
016900         03  WKS-PROV-SCORE            PIC 9(03).
017000******************************************************************
017100*       TABLA DE TLD SOSPECHOSOS (FIJA)                         *
017200*       (REDEFINES No. 2)                                       *
017300******************************************************************
017400 01  WKS-TLD-LITERAL.
017500     02  FILLER  PIC X(06) VALUE ".TK   ".
017600     02  FILLER  PIC X(06) VALUE ".ML   ".
017700     02  FILLER  PIC X(06) VALUE ".GA   ".
017800     02  FILLER  PIC X(06) VALUE ".CF   ".
017900     02  FILLER  PIC X(06) VALUE ".GQ   ".
018000     02  FILLER  PIC X(06) VALUE ".XYZ  ".
018100     02  FILLER  PIC X(06) VALUE ".TOP  ".
018200     02  FILLER  PIC X(06) VALUE ".CLUB ".
018300 01  WKS-TABLA-TLD REDEFINES WKS-TLD-LITERAL.
018400     02  WKS-TLD-ENTRADA OCCURS 8 TIMES
018500                         INDEXED BY WKS-TLD-IDX
018600                         PIC X(06).
018700******************************************************************
018800*       TABLA DE FRASES DE NOMBRE TIPO ESTAFA (FIJA)            *
018900*       (REDEFINES No. 3)                                       *
019000******************************************************************
019100 01  WKS-FRASES-LITERAL.
019200     02  FILLER  PIC X(18) VALUE "VERIFY-ACCOUNT    ".
019300     02  FILLER  PIC X(18) VALUE "CONFIRM-IDENTITY  ".
019400     02  FILLER  PIC X(18) VALUE "SUSPENDED-ACCOUNT ".
019500     02  FILLER  PIC X(18) VALUE "URGENT-ACTION     ".
019600     02  FILLER  PIC X(18) VALUE "CLAIM-PRIZE       ".
019700     02  FILLER  PIC X(18) VALUE "FREE-MONEY        ".
019800     02  FILLER  PIC X(18) VALUE "CRYPTO-GIVEAWAY   ".
019900     02  FILLER  PIC X(18) VALUE "BITCOIN-GENERATOR ".
020000 01  WKS-TABLA-FRASES REDEFINES WKS-FRASES-LITERAL.
020100     02  WKS-FRASE-ENTRADA OCCURS 8 TIMES
020200                           INDEXED BY WKS-FRASE-IDX
020300                           PIC X(18).
020400******************************************************************
020500*   TABLA DE INDICADORES DE HOSTING BULLETPROOF/OFFSHORE (FIJA) *
020600*   (REDEFINES No. 4)                                           *
020700******************************************************************
020800 01  WKS-OFFSHORE-LITERAL.
020900     02  FILLER  PIC X(12) VALUE "OFFSHORE    ".
021000     02  FILLER  PIC X(12) VALUE "PRIVACY     ".
021100     02  FILLER  PIC X(12) VALUE "ANONYMOUS   ".
021200     02  FILLER  PIC X(12) VALUE "BULLETPROOF ".
021300 01  WKS-TABLA-OFFSHORE REDEFINES WKS-OFFSHORE-LITERAL.
021400     02  WKS-OFFSHORE-ENTRADA OCCURS 4 TIMES
021500                              INDEXED BY WKS-OFFS-IDX
021600                              PIC X(12).
021700******************************************************************
021800*              AREA DE TRABAJO DEL VALIDADOR DE DOMINIO          *
021900*              (REDEFINES No. 5)                                *
022000******************************************************************
022100 01  WKS-DOM-TRABAJO-GRUPO.
022200     02  WKS-DOM-TRABAJO              PIC X(50).
022300     02  WKS-DOM-LONGITUD             PIC S9(03).
022400     02  FILLER                       PIC X(04).
022500 01  WKS-DOM-TRABAJO-R REDEFINES WKS-DOM-TRABAJO-GRUPO.
022600     02  WKS-DOM-TRABAJO-BYTE OCCURS 50 TIMES PIC X(01).
022700     02  FILLER                       PIC X(07).
022800 01  WKS-VALIDADOR.
022900     02  WKS-DOM-VALIDO                PIC 9(01) VALUE 0.
023000         88  DOM-ES-VALIDO                        VALUE 1.
023100     02  WKS-POS                      PIC S9(03) VALUE 0.
023200     02  WKS-POS-FIN                  PIC S9(03) VALUE 0.
023300     02  WKS-NUM-PUNTOS                PIC S9(03) VALUE 0.
023400     02  WKS-INICIO-ETQ                PIC S9(03) VALUE 0.
023500     02  WKS-LARGO-ETQ                 PIC S9(03) VALUE 0.
023600     02  WKS-ETQ-CONTADOR              PIC S9(03) VALUE 0.
023700     02  WKS-ETQ-VALIDA                PIC 9(01) VALUE 0.
023800         88  ETQ-ES-VALIDA                        VALUE 1.
023900     02  WKS-ULTIMA-ETQ-INICIO         PIC S9(03) VALUE 0.
024000     02  WKS-ULTIMA-ETQ-LARGO          PIC S9(03) VALUE 0.
024100     02  FILLER                        PIC X(06).
024200******************************************************************
024300*         BANDERAS DEL ANALIZADOR DE PATRONES DEL NOMBRE        *
024400******************************************************************
024500 01  WKS-BANDERAS-PATRON.
024600     02  WKS-PATRON-NOMBRE-ESTAFA      PIC 9(01) VALUE 0.
024700         88  PATRON-NOMBRE-ESTAFA               VALUE 1.
024800     02  WKS-TLD-SOSPECHOSO            PIC 9(01) VALUE 0.
024900         88  TLD-ES-SOSPECHOSO                  VALUE 1.
025000     02  WKS-HOMOGRAFO                 PIC 9(01) VALUE 0.
025100         88  HAY-HOMOGRAFO                      VALUE 1.
025200     02  WKS-DOMINIO-LARGO             PIC 9(01) VALUE 0.
025300         88  DOMINIO-ES-LARGO                    VALUE 1.
025400     02  WKS-MUCHOS-NUMEROS            PIC 9(01) VALUE 0.
025500         88  HAY-MUCHOS-NUMEROS                  VALUE 1.
025600     02  WKS-CONTADOR-DIGITOS          PIC S9(03) VALUE 0.
025700     02  WKS-CONTADOR-GUIONES          PIC S9(03) VALUE 0.
025710     02  WKS-TLD-LARGO                 PIC S9(03) VALUE 0.
025720     02  WKS-FRASE-LARGO               PIC S9(03) VALUE 0.
025800     02  FILLER                        PIC X(01).
025900******************************************************************
026000*              SCORE DE CONTENIDO (0.00 - 1.00)                  *
026100******************************************************************
026200 01  WKS-CONTENIDO.
026300     02  WKS-SCORE-CONTENIDO           PIC 9V9999 VALUE 0.
026400     02  WKS-APORTE-ALTO               PIC 9V9999 VALUE 0.
026500     02  WKS-APORTE-MEDIO              PIC 9V9999 VALUE 0.
026600     02  WKS-APORTE-PATRON             PIC 9V9999 VALUE 0.
026700     02  FILLER                        PIC X(04).
026800******************************************************************
026900*              REPUTACION DE HOSTING AJUSTADA Y ASN/GEO          *
027000******************************************************************
027100 01  WKS-HOSTING.
027200     02  WKS-HOSTING-BASE              PIC S9(04) VALUE 0.
027300     02  WKS-HOSTING-AJUSTADO          PIC S9(04) VALUE 0.
027400     02  WKS-PROV-ENCONTRADO           PIC 9(01) VALUE 0.
027500         88  PROV-FUE-ENCONTRADO                 VALUE 1.
027600     02  WKS-PROV-ES-OFFSHORE          PIC 9(01) VALUE 0.
027700         88  PROV-ES-OFFSHORE                     VALUE 1.
027800     02  WKS-TEXTO-ASN                 PIC X(17) VALUE SPACES.
027900     02  WKS-TEXTO-GEO                 PIC X(14) VALUE SPACES.
028000     02  WKS-ASN-NUMERO                PIC S9(06) VALUE 0.
028100     02  FILLER                        PIC X(03).
028200******************************************************************
028300*              ACUMULADOR DEL SCORE DE REGLAS (0-100)            *
028400******************************************************************
028500 01  WKS-REGLAS.
028600     02  WKS-REGLA-ACUM                PIC S9(05) VALUE 0.
028700     02  WKS-REGLA-PTS-EDAD            PIC S9(03) VALUE 0.
028800     02  WKS-REGLA-PTS-SSL             PIC S9(03) VALUE 0.
028900     02  WKS-REGLA-PTS-LISTA-NEGRA     PIC S9(04) VALUE 0.
029000     02  WKS-REGLA-PTS-HOSTING         PIC S9(03) VALUE 0.
029100     02  WKS-REGLA-PTS-CONTENIDO       PIC S9(03) VALUE 0.
029200     02  WKS-REGLA-PTS-DNS             PIC S9(03) VALUE 0.
029300     02  WKS-REGLA-PTS-PATRON          PIC S9(03) VALUE 0.
029400     02  FILLER                        PIC X(05).
029500******************************************************************
029600*         AREA DE TRABAJO DEL MODELO ESTADISTICO PONDERADO       *
029700******************************************************************
029800 01  WKS-MODELO.
029900     02  WKS-AGE-N                     PIC S9V9999 VALUE 0.
030000     02  WKS-HTTPS-N                   PIC S9V9999 VALUE 0.
030100     02  WKS-SSLV-N                    PIC S9V9999 VALUE 0.
030200     02  WKS-DNS-N                     PIC S9V9999 VALUE 0.
030300     02  WKS-PRIV-N                    PIC S9V9999 VALUE 0.
030400     02  WKS-BL-N                      PIC S9V9999 VALUE 0.
030500     02  WKS-HOST-N                    PIC S9V9999 VALUE 0.
030600     02  WKS-CONT-N                    PIC S9V9999 VALUE 0.
030700     02  WKS-LEN-N                     PIC S9V9999 VALUE 0.
030800     02  WKS-KW-N                      PIC S9V9999 VALUE 0.
030900     02  WKS-S                         PIC S9V9999 VALUE 0.
031000     02  WKS-PROBABILIDAD              PIC S9V9999 VALUE 0.
031100     02  WKS-SCORE-MODELO-CALC         PIC S9(03)V99 VALUE 0.
031200     02  WKS-CONFIANZA-CALC            PIC 9V99 VALUE 0.
031300     02  WKS-CONT-INDICADORES          PIC S9(02) VALUE 0.
031400     02  FILLER                        PIC X(06).
031500******************************************************************
031600*         RUTINA DE EXPONENCIAL POR SERIE (SIN FUNCTION EXP)     *
031700*         E = EXP(X) POR SERIE DE TAYLOR CON X REDUCIDO A X/8    *
031800*         Y ELEVADO AL CUBO POR ELEVACIONES AL CUADRADO          *
031900******************************************************************
032000 01  WKS-EXPONENCIAL.
032100     02  WKS-EXP-ARG                   PIC S9(02)V9(06)
032200                                        VALUE 0.
032300     02  WKS-EXP-ARG-R                 PIC S9(02)V9(06)
032400                                        VALUE 0.
032500     02  WKS-EXP-TERMINO               PIC S9(02)V9(06)
032600                                        VALUE 0.
032700     02  WKS-EXP-SUMA                  PIC S9(02)V9(06)
032800                                        VALUE 0.
032900     02  WKS-EXP-K                     PIC S9(02) VALUE 0.
033000     02  WKS-EXP-RESULTADO             PIC S9(04)V9(06)
033100                                        VALUE 0.
033200     02  FILLER                        PIC X(04).
033300******************************************************************
033400*              VEREDICTO, CONFIANZA Y BANDERAS DE RAZON          *
033500******************************************************************
033600 01  WKS-VEREDICTO.
033700     02  WKS-VEREDICTO-TEXTO           PIC X(12) VALUE SPACES.
033800     02  WKS-CONFIANZA-FINAL           PIC 9V99 VALUE 0.
033850     02  WKS-LR-CONF-MODELO            PIC 9.99 VALUE 0.
033900     02  FILLER                        PIC X(04).
034000 01  WKS-BANDERAS-RAZON.
034100     02  WKS-BANDERA-NEW-DOMAIN        PIC X(01) VALUE "N".
034200     02  WKS-BANDERA-NO-SSL            PIC X(01) VALUE "N".
034300     02  WKS-BANDERA-INVALID-SSL       PIC X(01) VALUE "N".
034400     02  WKS-BANDERA-BLACKLISTED       PIC X(01) VALUE "N".
034500     02  WKS-BANDERA-SCAM-PATTERN      PIC X(01) VALUE "N".
034600     02  WKS-BANDERA-BAD-TLD           PIC X(01) VALUE "N".
034700     02  WKS-BANDERA-NO-DNS            PIC X(01) VALUE "N".
034800     02  WKS-BANDERA-CONTENT-RISK      PIC X(01) VALUE "N".
034900     02  WKS-BANDERA-LOW-HOST-REP      PIC X(01) VALUE "N".
035000     02  WKS-BANDERA-PHISHING-FORM     PIC X(01) VALUE "N".
035100     02  FILLER                        PIC X(10).
035200******************************************************************
035300*              LINEAS DEL REPORTE SCAN-REPORT (132 COL.)         *
035400******************************************************************
035500 01  WKS-LINEA-TITULO.
035600     02  FILLER                        PIC X(38) VALUE SPACES.
035700     02  FILLER                        PIC X(25) VALUE
035800         "DOMAIN SAFETY SCAN REPORT".
035900     02  FILLER                        PIC X(10) VALUE
036000         "RUN DATE: ".
036100     02  WKS-TIT-FECHA                 PIC X(10) VALUE SPACES.
036200     02  FILLER                        PIC X(49) VALUE SPACES.
036300 01  WKS-LINEA-ENCABEZADO.
036400     02  FILLER                        PIC X(01) VALUE SPACES.
036500     02  FILLER                        PIC X(50) VALUE "DOMAIN".
036600     02  FILLER                        PIC X(08) VALUE "RULE".
036700     02  FILLER                        PIC X(08) VALUE "MODEL".
036800     02  FILLER                        PIC X(08) VALUE "FINAL".
036900     02  FILLER                        PIC X(13) VALUE "VERDICT".
037000     02  FILLER                        PIC X(06) VALUE "CONF".
037100     02  FILLER                        PIC X(38) VALUE SPACES.
037200 01  WKS-LINEA-DETALLE.
037300     02  WKS-LD-DOMINIO                PIC X(50) VALUE SPACES.
037400     02  FILLER                        PIC X(01) VALUE SPACES.
037500     02  WKS-LD-REGLA                  PIC ZZ9.99 VALUE ZEROES.
037600     02  FILLER                        PIC X(01) VALUE SPACES.
037700     02  WKS-LD-MODELO                 PIC ZZ9.99 VALUE ZEROES.
037800     02  FILLER                        PIC X(01) VALUE SPACES.
037900     02  WKS-LD-FINAL                  PIC ZZ9.99 VALUE ZEROES.
038000     02  FILLER                        PIC X(01) VALUE SPACES.
038100     02  WKS-LD-VEREDICTO              PIC X(12) VALUE SPACES.
038200     02  FILLER                        PIC X(01) VALUE SPACES.
038300     02  WKS-LD-CONF                   PIC 9.99 VALUE ZEROES.
038400     02  FILLER                        PIC X(40) VALUE SPACES.
038500 01  WKS-LINEA-RAZON.
038600     02  FILLER                        PIC X(08) VALUE SPACES.
038700     02  WKS-LR-TEXTO                  PIC X(90) VALUE SPACES.
038800     02  FILLER                        PIC X(34) VALUE SPACES.
038900 01  WKS-LINEA-TOTALES.
039000     02  WKS-LT-ETIQUETA               PIC X(32) VALUE SPACES.
039100     02  WKS-LT-VALOR                  PIC ZZZ,ZZZ,ZZ9 VALUE ZEROES.
039200     02  FILLER                        PIC X(87) VALUE SPACES.
039300******************************************************************
039400*              VARIABLES GENERALES DE TRABAJO                    *
039500******************************************************************
039600 01  WKS-I                             PIC S9(03) VALUE 0.
039700 01  WKS-J                             PIC S9(03) VALUE 0.
039800 01  WKS-K                             PIC S9(03) VALUE 0.
040000******************************************************************
040100 PROCEDURE DIVISION.
040200******************************************************************
040300*               S E C C I O N    P R I N C I P A L               *
040400******************************************************************
040500 000-MAIN SECTION.
040600     PERFORM 100-INICIALIZACION      THRU 100-INICIALIZACION-E
040700     PERFORM 200-PROCESA-REGISTROS   THRU 200-PROCESA-REGISTROS-E
040800     PERFORM 620-IMPRIME-TOTALES     THRU 620-IMPRIME-TOTALES-E
040900     PERFORM 900-CIERRA-ARCHIVOS     THRU 900-CIERRA-ARCHIVOS-E
041000     STOP RUN.
041100 000-MAIN-E. EXIT.
041200******************************************************************
041300*     APERTURA DE ARCHIVOS, FECHA DE CORRIDA Y ENCABEZADO        *
041400******************************************************************
041500 100-INICIALIZACION SECTION.
041600     OPEN INPUT  DSSGNL
041700     OPEN OUTPUT DSRSLT
041800     OPEN OUTPUT DSRPRT
041900
042000     IF WKS-FS-DSSGNL NOT = 0 OR WKS-FS-DSRSLT NOT = 0
042100                              OR WKS-FS-DSRPRT NOT = 0
042200        DISPLAY "================================================"
042300        DISPLAY "   ERROR AL ABRIR ARCHIVOS DEL SCAN DE DOMINIOS "
042400        DISPLAY "   FS-DSSGNL : (" WKS-FS-DSSGNL ")"
042500        DISPLAY "   FS-DSRSLT : (" WKS-FS-DSRSLT ")"
042600        DISPLAY "   FS-DSRPRT : (" WKS-FS-DSRPRT ")"
042700        DISPLAY "================================================"
042800        MOVE 91 TO RETURN-CODE
042900        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
043000        STOP RUN
043100     END-IF
043200
043300     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
043310     ACCEPT WKS-HORA-INI-CORRIDA FROM TIME
043400     MOVE WKS-FC-AAAA         TO WKS-FECHA-EDITADA(1:4)
043500     MOVE "/"                 TO WKS-FECHA-EDITADA(5:1)
043600     MOVE WKS-FC-MM           TO WKS-FECHA-EDITADA(6:2)
043700     MOVE "/"                 TO WKS-FECHA-EDITADA(8:1)
043800     MOVE WKS-FC-DD           TO WKS-FECHA-EDITADA(9:2)
043900
044000     PERFORM 590-IMPRIME-ENCABEZADO  THRU 590-IMPRIME-ENCABEZADO-E.
044100 100-INICIALIZACION-E. EXIT.
044200******************************************************************
044300*  CICLO DE LECTURA SECUENCIAL DEL ARCHIVO DE SENALES DSSGNL     *
044400*  (CICLO POR GO TO, NO SE USA PERFORM ... END-PERFORM)          *
044500******************************************************************
044600 200-PROCESA-REGISTROS SECTION.
044700     READ DSSGNL
044800          AT END
044900             MOVE 1 TO WKS-FLAG-FIN-DSSGNL
045000     END-READ
045100     IF FIN-DSSGNL
045200        GO TO 200-PROCESA-REGISTROS-E
045300     END-IF
045400
045500     ADD 1 TO WKS-CONT-LEIDOS
045600     PERFORM 205-PROCESA-UN-REGISTRO THRU 205-PROCESA-UN-REGISTRO-E
045700
045800     GO TO 200-PROCESA-REGISTROS.
045900 200-PROCESA-REGISTROS-E. EXIT.
046000******************************************************************
046100*         ORQUESTA LAS UNIDADES DE CALIFICACION DE UN DOMINIO    *
046200******************************************************************
046300 205-PROCESA-UN-REGISTRO SECTION.
046400     PERFORM 210-VALIDA-DOMINIO       THRU 210-VALIDA-DOMINIO-E
046500
046600     IF NOT DOM-ES-VALIDO
046700        ADD 1 TO WKS-CONT-INVALIDOS
046800        PERFORM 600-IMPRIME-DETALLE   THRU 600-IMPRIME-DETALLE-E
046900        GO TO 205-PROCESA-UN-REGISTRO-E
047000     END-IF
047100
047200     PERFORM 220-ANALIZA-PATRON-NOMBRE   THRU 220-ANALIZA-PATRON-NOMBRE-E
047300     PERFORM 230-CALCULA-SCORE-CONTENIDO
047310                                  THRU 230-CALCULA-SCORE-CONTENIDO-E
047400     PERFORM 240-AJUSTA-REPUTACION-HOSTING
047500                                  THRU 240-AJUSTA-REPUTACION-HOSTING-E
047600     PERFORM 250-CALCULA-SCORE-REGLAS THRU 250-CALCULA-SCORE-REGLAS-E
047700     PERFORM 260-CALCULA-SCORE-MODELO THRU 260-CALCULA-SCORE-MODELO-E
047800     PERFORM 270-DETERMINA-VEREDICTO  THRU 270-DETERMINA-VEREDICTO-E
047900     PERFORM 275-ARMA-BANDERAS-RAZON  THRU 275-ARMA-BANDERAS-RAZON-E
048000     PERFORM 280-ESCRIBE-RESULTADO    THRU 280-ESCRIBE-RESULTADO-E
048100     PERFORM 290-ACUMULA-ESTADISTICA  THRU 290-ACUMULA-ESTADISTICA-E
048200     PERFORM 600-IMPRIME-DETALLE      THRU 600-IMPRIME-DETALLE-E
048300     PERFORM 610-IMPRIME-RAZONES      THRU 610-IMPRIME-RAZONES-E.
048400 205-PROCESA-UN-REGISTRO-E. EXIT.
048500******************************************************************
048600*  210 - VALIDADOR DE DOMINIO (LONGITUD, ETIQUETAS, TLD, ETC.)   *
048700*  QUITA PROTOCOLO (xxx://), PATH (/...) Y PUERTO (:nn) ANTES    *
048800*  DE VALIDAR, SEGUN LA REGLA DE NEGOCIO DEL VALIDADOR.          *
048900******************************************************************
049000 210-VALIDA-DOMINIO SECTION.
049100     MOVE DSSG-DOMINIO       TO WKS-DOM-TRABAJO
049200     MOVE 1                 TO WKS-DOM-VALIDO
049300     MOVE ZEROES             TO WKS-NUM-PUNTOS
049400
049500*    ---- LARGO REAL (SIN ESPACIOS A LA DERECHA) ----
049600     MOVE 50 TO WKS-DOM-LONGITUD
049610     PERFORM 2101-CALCULA-LARGO-REAL THRU 2101-CALCULA-LARGO-REAL-E
049620        UNTIL WKS-DOM-LONGITUD < 1
049630           OR WKS-DOM-TRABAJO-BYTE(WKS-DOM-LONGITUD) NOT = SPACE.
050100
050200     PERFORM 211-QUITA-PROTOCOLO  THRU 211-QUITA-PROTOCOLO-E
050300     PERFORM 212-QUITA-PATH-PUERTO THRU 212-QUITA-PATH-PUERTO-E
050400
050500     IF WKS-DOM-LONGITUD < 4 OR WKS-DOM-LONGITUD > 50
050600        MOVE 0 TO WKS-DOM-VALIDO
050700        GO TO 210-VALIDA-DOMINIO-E
050800     END-IF
050900
051000     PERFORM 213-CUENTA-PUNTOS    THRU 213-CUENTA-PUNTOS-E
051100     IF WKS-NUM-PUNTOS < 1
051200        MOVE 0 TO WKS-DOM-VALIDO
051300        GO TO 210-VALIDA-DOMINIO-E
051400     END-IF
051500
051600     PERFORM 214-VALIDA-ETIQUETAS THRU 214-VALIDA-ETIQUETAS-E
051700     IF NOT DOM-ES-VALIDO
051800        GO TO 210-VALIDA-DOMINIO-E
051900     END-IF
052000
052100     PERFORM 215-VALIDA-TLD-FINAL THRU 215-VALIDA-TLD-FINAL-E.
052200 210-VALIDA-DOMINIO-E. EXIT.
052210******************************************************************
052220*   2101 - RESTA 1 AL LARGO MIENTRAS HAYA ESPACIOS A LA DERECHA  *
052230******************************************************************
052240 2101-CALCULA-LARGO-REAL SECTION.
052250     SUBTRACT 1 FROM WKS-DOM-LONGITUD.
052260 2101-CALCULA-LARGO-REAL-E. EXIT.
052300******************************************************************
052400*   211 - QUITA EL PREFIJO DE PROTOCOLO "ESQUEMA://"             *
052500******************************************************************
052600 211-QUITA-PROTOCOLO SECTION.
052700     MOVE 0 TO WKS-POS
052710     PERFORM 2111-BUSCA-BARRA-DOBLE THRU 2111-BUSCA-BARRA-DOBLE-E
052720        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DOM-LONGITUD - 2.
053500
053600     IF WKS-POS > 0
053700        MOVE WKS-DOM-TRABAJO(WKS-POS + 3:) TO WKS-DOM-TRABAJO
053800        COMPUTE WKS-DOM-LONGITUD = WKS-DOM-LONGITUD - WKS-POS - 2
053900     END-IF.
054000 211-QUITA-PROTOCOLO-E. EXIT.
054010******************************************************************
054020*   2111 - REVISA UNA POSICION EN BUSCA DE "://"                 *
054030******************************************************************
054040 2111-BUSCA-BARRA-DOBLE SECTION.
054050     IF WKS-DOM-TRABAJO(WKS-I:3) = "://"
054060        MOVE WKS-I TO WKS-POS
054070        MOVE 51 TO WKS-I
054080     END-IF.
054090 2111-BUSCA-BARRA-DOBLE-E. EXIT.
054100******************************************************************
054200*   212 - QUITA PATH ("/...") Y PUERTO (":nn") RESTANTES         *
054300******************************************************************
054400 212-QUITA-PATH-PUERTO SECTION.
054500     MOVE 0 TO WKS-POS
054510     PERFORM 2121-BUSCA-BARRA THRU 2121-BUSCA-BARRA-E
054520        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DOM-LONGITUD.
055400     IF WKS-POS > 0
055500        COMPUTE WKS-DOM-LONGITUD = WKS-POS - 1
055600     END-IF
055700
055800     MOVE 0 TO WKS-POS
055810     PERFORM 2122-BUSCA-DOSPUNTOS THRU 2122-BUSCA-DOSPUNTOS-E
055820        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DOM-LONGITUD.
056700     IF WKS-POS > 0
056800        COMPUTE WKS-DOM-LONGITUD = WKS-POS - 1
056900     END-IF.
057000 212-QUITA-PATH-PUERTO-E. EXIT.
057010******************************************************************
057020*   2121 - REVISA UNA POSICION EN BUSCA DE "/" (INICIO DE PATH)  *
057030******************************************************************
057040 2121-BUSCA-BARRA SECTION.
057050     IF WKS-DOM-TRABAJO(WKS-I:1) = "/"
057060        IF WKS-POS = 0
057070           MOVE WKS-I TO WKS-POS
057080        END-IF
057090     END-IF.
057095 2121-BUSCA-BARRA-E. EXIT.
057100******************************************************************
057110*   2122 - REVISA UNA POSICION EN BUSCA DE ":" (INICIO DE PUERTO)*
057120******************************************************************
057130 2122-BUSCA-DOSPUNTOS SECTION.
057140     IF WKS-DOM-TRABAJO(WKS-I:1) = ":"
057150        IF WKS-POS = 0
057160           MOVE WKS-I TO WKS-POS
057170        END-IF
057180     END-IF.
057190 2122-BUSCA-DOSPUNTOS-E. EXIT.
057200******************************************************************
057300*   213 - CUENTA LOS PUNTOS (SEPARADORES DE ETIQUETA)            *
057400******************************************************************
057500 213-CUENTA-PUNTOS SECTION.
057510     MOVE 0 TO WKS-NUM-PUNTOS
057520     PERFORM 2131-CUENTA-UN-PUNTO THRU 2131-CUENTA-UN-PUNTO-E
057530        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DOM-LONGITUD.
058200 213-CUENTA-PUNTOS-E. EXIT.
058210******************************************************************
058220*   2131 - SUMA 1 SI LA POSICION ACTUAL ES UN PUNTO              *
058230******************************************************************
058240 2131-CUENTA-UN-PUNTO SECTION.
058250     IF WKS-DOM-TRABAJO(WKS-I:1) = "."
058260        ADD 1 TO WKS-NUM-PUNTOS
058270     END-IF.
058280 2131-CUENTA-UN-PUNTO-E. EXIT.
058300******************************************************************
058400*   214 - VALIDA CADA ETIQUETA (1-63, ALFANUMERICO/GUION, SIN    *
058500*         GUION AL INICIO O AL FINAL)                           *
058600******************************************************************
058700 214-VALIDA-ETIQUETAS SECTION.
058800     MOVE 1 TO WKS-INICIO-ETQ
058900     MOVE 1 TO WKS-DOM-VALIDO
059000     MOVE 0 TO WKS-ULTIMA-ETQ-INICIO
059100     MOVE 0 TO WKS-ULTIMA-ETQ-LARGO
059200
059300     PERFORM 2141-EVALUA-UNA-POSICION THRU 2141-EVALUA-UNA-POSICION-E
059400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DOM-LONGITUD + 1.
061900 214-VALIDA-ETIQUETAS-E. EXIT.
061910******************************************************************
061920*   2141 - UBICA EL SIGUIENTE PUNTO (O FIN DE CADENA) Y VALIDA    *
061930*          LA ETIQUETA QUE ACABA DE CERRARSE                    *
061940******************************************************************
061950 2141-EVALUA-UNA-POSICION SECTION.
061960     IF WKS-I > WKS-DOM-LONGITUD
061970        MOVE WKS-DOM-LONGITUD + 1 TO WKS-POS-FIN
061980     ELSE
061990        IF WKS-DOM-TRABAJO(WKS-I:1) = "."
062000           MOVE WKS-I TO WKS-POS-FIN
062010        ELSE
062020           MOVE 0 TO WKS-POS-FIN
062030        END-IF
062040     END-IF
062050
062060     IF WKS-POS-FIN > 0
062070        COMPUTE WKS-LARGO-ETQ = WKS-POS-FIN - WKS-INICIO-ETQ
062080        PERFORM 216-VALIDA-UNA-ETIQUETA
062090                                    THRU 216-VALIDA-UNA-ETIQUETA-E
062100        IF NOT ETQ-ES-VALIDA
062110           MOVE 0 TO WKS-DOM-VALIDO
062120           MOVE 51 TO WKS-I
062130        ELSE
062140           MOVE WKS-INICIO-ETQ TO WKS-ULTIMA-ETQ-INICIO
062150           MOVE WKS-LARGO-ETQ  TO WKS-ULTIMA-ETQ-LARGO
062160           COMPUTE WKS-INICIO-ETQ = WKS-POS-FIN + 1
062170        END-IF
062180     END-IF.
062190 2141-EVALUA-UNA-POSICION-E. EXIT.
062200******************************************************************
062210*   216 - VALIDA UNA SOLA ETIQUETA (LARGO Y JUEGO DE CARACTERES) *
062220******************************************************************
062300 216-VALIDA-UNA-ETIQUETA SECTION.
062400     MOVE 1 TO WKS-ETQ-VALIDA
062500
062600     IF WKS-LARGO-ETQ < 1 OR WKS-LARGO-ETQ > 63
062700        MOVE 0 TO WKS-ETQ-VALIDA
062800        GO TO 216-VALIDA-UNA-ETIQUETA-E
062900     END-IF
063000
063100     IF WKS-DOM-TRABAJO(WKS-INICIO-ETQ:1) = "-"
063200        MOVE 0 TO WKS-ETQ-VALIDA
063300        GO TO 216-VALIDA-UNA-ETIQUETA-E
063400     END-IF
063500
063600     COMPUTE WKS-J = WKS-INICIO-ETQ + WKS-LARGO-ETQ - 1
063700     IF WKS-DOM-TRABAJO(WKS-J:1) = "-"
063800        MOVE 0 TO WKS-ETQ-VALIDA
063900        GO TO 216-VALIDA-UNA-ETIQUETA-E
064000     END-IF
064100
064200     PERFORM 2161-REVISA-UN-CARACTER THRU 2161-REVISA-UN-CARACTER-E
064210        VARYING WKS-K FROM WKS-INICIO-ETQ BY 1 UNTIL WKS-K > WKS-J.
065100     GO TO 216-VALIDA-UNA-ETIQUETA-E.
065110 2161-REVISA-UN-CARACTER SECTION.
065120        IF WKS-DOM-TRABAJO(WKS-K:1) NOT DOM-CARACTER-VALIDO
065130           MOVE 0 TO WKS-ETQ-VALIDA
065140           MOVE WKS-J + 1 TO WKS-K
065150        END-IF
065160        IF WKS-DOM-TRABAJO(WKS-K:1) = "."
065170           MOVE 0 TO WKS-ETQ-VALIDA
065180        END-IF.
065190 2161-REVISA-UN-CARACTER-E. EXIT.
065200 216-VALIDA-UNA-ETIQUETA-E. EXIT.
065300******************************************************************
065400*   215 - VALIDA EL TLD (ULTIMA ETIQUETA): >= 2, SOLO LETRAS     *
065500******************************************************************
065600 215-VALIDA-TLD-FINAL SECTION.
065700     IF WKS-ULTIMA-ETQ-LARGO < 2
065800        MOVE 0 TO WKS-DOM-VALIDO
065900        GO TO 215-VALIDA-TLD-FINAL-E
066000     END-IF
066100
066200     COMPUTE WKS-J = WKS-ULTIMA-ETQ-INICIO + WKS-ULTIMA-ETQ-LARGO - 1
066300     PERFORM 2151-REVISA-UNA-LETRA THRU 2151-REVISA-UNA-LETRA-E
066310        VARYING WKS-K FROM WKS-ULTIMA-ETQ-INICIO BY 1
066320                UNTIL WKS-K > WKS-J.
066330     GO TO 215-VALIDA-TLD-FINAL-E.
066340 2151-REVISA-UNA-LETRA SECTION.
066500        IF WKS-DOM-TRABAJO(WKS-K:1) NOT DOM-LETRA
066600           MOVE 0 TO WKS-DOM-VALIDO
066700           MOVE WKS-J + 1 TO WKS-K
066800        END-IF.
066810 2151-REVISA-UNA-LETRA-E. EXIT.
067000 215-VALIDA-TLD-FINAL-E. EXIT.
067100******************************************************************
067200*  220 - ANALIZADOR DE PATRONES DEL NOMBRE DE DOMINIO            *
067300******************************************************************
067400 220-ANALIZA-PATRON-NOMBRE SECTION.
067500     MOVE 0 TO WKS-PATRON-NOMBRE-ESTAFA
067600     MOVE 0 TO WKS-TLD-SOSPECHOSO
067700     MOVE 0 TO WKS-HOMOGRAFO
067800     MOVE 0 TO WKS-DOMINIO-LARGO
067900     MOVE 0 TO WKS-MUCHOS-NUMEROS
068000     MOVE 0 TO WKS-CONTADOR-DIGITOS
068100     MOVE 0 TO WKS-CONTADOR-GUIONES
068200
068300     PERFORM 2201-REVISA-UN-CARACTER THRU 2201-REVISA-UN-CARACTER-E
068310        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DOM-LONGITUD.
068320
071000* (COMPARACION DE SUBCADENA CONTRA EL LARGO REAL DE LA FRASE,
071010*  NO CONTRA LA RANURA RELLENA DE LA TABLA -- VER 2211)
071100     PERFORM 221-BUSCA-FRASE-ESTAFA THRU 221-BUSCA-FRASE-ESTAFA-E
071200
071300     IF WKS-CONTADOR-DIGITOS > 5
071400        MOVE 1 TO WKS-PATRON-NOMBRE-ESTAFA
071500        MOVE 1 TO WKS-MUCHOS-NUMEROS
071600     END-IF
071700     IF WKS-CONTADOR-GUIONES > 3
071800        MOVE 1 TO WKS-PATRON-NOMBRE-ESTAFA
071900     END-IF
072000     IF WKS-DOM-LONGITUD > 30
072100        MOVE 1 TO WKS-DOMINIO-LARGO
072200     END-IF
072300
072400     PERFORM 2203-BUSCA-UN-TLD THRU 2203-BUSCA-UN-TLD-E
072410        VARYING WKS-TLD-IDX FROM 1 BY 1 UNTIL WKS-TLD-IDX > 8.
072420     GO TO 220-ANALIZA-PATRON-NOMBRE-E.
072430 2201-REVISA-UN-CARACTER SECTION.
068500        IF WKS-DOM-TRABAJO(WKS-I:1) >= "0"
068600                              AND WKS-DOM-TRABAJO(WKS-I:1) <= "9"
068700           ADD 1 TO WKS-CONTADOR-DIGITOS
068800        END-IF
068900        IF WKS-DOM-TRABAJO(WKS-I:1) = "-"
069000           ADD 1 TO WKS-CONTADOR-GUIONES
069100        END-IF
069200        IF WKS-DOM-TRABAJO(WKS-I:1) NOT DOM-CARACTER-VALIDO
069300           MOVE 1 TO WKS-HOMOGRAFO                                CEM05
069400        END-IF.
072440 2201-REVISA-UN-CARACTER-E. EXIT.
072470 2203-BUSCA-UN-TLD SECTION.
072500     MOVE 6 TO WKS-TLD-LARGO
072510     PERFORM 22031-CALCULA-LARGO-TLD THRU 22031-CALCULA-LARGO-TLD-E
072520        UNTIL WKS-TLD-LARGO < 1
072530           OR WKS-TLD-ENTRADA(WKS-TLD-IDX)(WKS-TLD-LARGO:1)
072540                                                      NOT = SPACE
072600     IF WKS-TLD-LARGO > 0
072610        COMPUTE WKS-J = WKS-DOM-LONGITUD - WKS-TLD-LARGO + 1
072700        IF WKS-J > 0
072800           IF WKS-DOM-TRABAJO(WKS-J:WKS-TLD-LARGO) =
072900                  WKS-TLD-ENTRADA(WKS-TLD-IDX)(1:WKS-TLD-LARGO)
073000              MOVE 1 TO WKS-TLD-SOSPECHOSO
073100           END-IF
073200        END-IF
073210     END-IF.
072480 2203-BUSCA-UN-TLD-E. EXIT.
073220 22031-CALCULA-LARGO-TLD SECTION.
073230     SUBTRACT 1 FROM WKS-TLD-LARGO.
073240 22031-CALCULA-LARGO-TLD-E. EXIT.
073400 220-ANALIZA-PATRON-NOMBRE-E. EXIT.
073500******************************************************************
073600*  221 - BUSQUEDA DE FRASES DE ESTAFA POR SUBCADENA              *
073610*         (CADA FRASE SE BUSCA POR SU LARGO REAL, SIN LOS       *
073620*          ESPACIOS DE RELLENO DE LA RANURA DE LA TABLA)        *
073700******************************************************************
073800 221-BUSCA-FRASE-ESTAFA SECTION.
073810     PERFORM 2211-BUSCA-UNA-SUBCADENA THRU 2211-BUSCA-UNA-SUBCADENA-E
073820        VARYING WKS-FRASE-IDX FROM 1 BY 1 UNTIL WKS-FRASE-IDX > 8.
073830     GO TO 221-BUSCA-FRASE-ESTAFA-E.
073840 2211-BUSCA-UNA-SUBCADENA SECTION.
073850     MOVE 18 TO WKS-FRASE-LARGO
073860     PERFORM 22111-CALCULA-LARGO-FRASE THRU 22111-CALCULA-LARGO-FRASE-E
073870        UNTIL WKS-FRASE-LARGO < 1
073880           OR WKS-FRASE-ENTRADA(WKS-FRASE-IDX)(WKS-FRASE-LARGO:1)
073890                                                      NOT = SPACE
074100     MOVE 0 TO WKS-K
074110     IF WKS-FRASE-LARGO > 0
074200        INSPECT WKS-DOM-TRABAJO(1:WKS-DOM-LONGITUD) TALLYING WKS-K
074300                FOR ALL WKS-FRASE-ENTRADA(WKS-FRASE-IDX)
074310                                            (1:WKS-FRASE-LARGO)
074320     END-IF
074400     IF WKS-K > 0
074500        MOVE 1 TO WKS-PATRON-NOMBRE-ESTAFA
074600     END-IF.
074750 2211-BUSCA-UNA-SUBCADENA-E. EXIT.
074760 22111-CALCULA-LARGO-FRASE SECTION.
074770     SUBTRACT 1 FROM WKS-FRASE-LARGO.
074780 22111-CALCULA-LARGO-FRASE-E. EXIT.
074800 221-BUSCA-FRASE-ESTAFA-E. EXIT.
074900******************************************************************
075000*  230 - CALIFICADOR DE CONTENIDO (0.00 - 1.00)                  *
075100******************************************************************
075200 230-CALCULA-SCORE-CONTENIDO SECTION.
075300     IF DSSG-CONTENIDO-DISPONIBLE = 0
075400        MOVE 0.50 TO WKS-SCORE-CONTENIDO
075500        GO TO 230-CALCULA-SCORE-CONTENIDO-E
075600     END-IF
075700
075800     COMPUTE WKS-APORTE-ALTO ROUNDED =
075900             DSSG-KW-ALTO-RIESGO-CNT * 0.15
076000     IF WKS-APORTE-ALTO > 0.60
076100        MOVE 0.60 TO WKS-APORTE-ALTO
076200     END-IF
076300
076400     COMPUTE WKS-APORTE-MEDIO ROUNDED =
076500             DSSG-KW-MEDIO-RIESGO-CNT * 0.05
076600     IF WKS-APORTE-MEDIO > 0.20
076700        MOVE 0.20 TO WKS-APORTE-MEDIO
076800     END-IF
076900
077000     COMPUTE WKS-APORTE-PATRON ROUNDED =
077100             DSSG-PATRON-SOSPECH-CNT * 0.10
077200     IF WKS-APORTE-PATRON > 0.30
077300        MOVE 0.30 TO WKS-APORTE-PATRON
077400     END-IF
077500
077600     COMPUTE WKS-SCORE-CONTENIDO =
077700             WKS-APORTE-ALTO + WKS-APORTE-MEDIO + WKS-APORTE-PATRON
077800
077900     IF DSSG-TIENE-FORMULARIOS = 1 AND
078000        (DSSG-KW-ALTO-RIESGO-CNT + DSSG-KW-MEDIO-RIESGO-CNT) > 0
078100        ADD 0.20 TO WKS-SCORE-CONTENIDO
078200     END-IF
078300
078400     IF DSSG-LONGITUD-TEXTO > 0 AND DSSG-LONGITUD-TEXTO < 200
078500        ADD 0.10 TO WKS-SCORE-CONTENIDO
078600     END-IF
078700
078800     IF DSSG-LIGAS-EXTERNAS-CNT > 50
078900        ADD 0.10 TO WKS-SCORE-CONTENIDO
079000     END-IF
079100
079200     IF WKS-SCORE-CONTENIDO > 1
079300        MOVE 1 TO WKS-SCORE-CONTENIDO
079400     END-IF.
079500 230-CALCULA-SCORE-CONTENIDO-E. EXIT.
079600******************************************************************
079700*  240 - REPUTACION DE HOSTING AJUSTADA Y CLASIFICACION ASN/GEO  *
079800******************************************************************
079900 240-AJUSTA-REPUTACION-HOSTING SECTION.
080000     MOVE 0 TO WKS-PROV-ENCONTRADO
080100     MOVE DSSG-HOSTING-REP-SCORE TO WKS-HOSTING-BASE
080200
080300     PERFORM 2401-BUSCA-UN-PROVEEDOR THRU 2401-BUSCA-UN-PROVEEDOR-E
080310        VARYING WKS-PROV-IDX FROM 1 BY 1 UNTIL WKS-PROV-IDX > 11.
081000
081100     MOVE WKS-HOSTING-BASE TO WKS-HOSTING-AJUSTADO
081200
081300     IF DSSG-IP-SOSPECHOSA = 1
081400        SUBTRACT 15 FROM WKS-HOSTING-AJUSTADO
081500     END-IF
081600
081700     MOVE 0 TO WKS-PROV-ES-OFFSHORE
081800     PERFORM 2402-BUSCA-UN-INDICADOR THRU 2402-BUSCA-UN-INDICADOR-E
081810        VARYING WKS-OFFS-IDX FROM 1 BY 1 UNTIL WKS-OFFS-IDX > 4.
082700     IF PROV-ES-OFFSHORE
082800        SUBTRACT 25 FROM WKS-HOSTING-AJUSTADO                     RAS16
082900     END-IF
083000
083100     IF WKS-HOSTING-AJUSTADO < 0
083200        MOVE 0 TO WKS-HOSTING-AJUSTADO
083300     END-IF
083400     IF WKS-HOSTING-AJUSTADO > 100
083500        MOVE 100 TO WKS-HOSTING-AJUSTADO
083600     END-IF
083700
083800     EVALUATE TRUE
083900        WHEN DSSG-IP-PRIMER-OCTETO = 0
084000           MOVE "UNKNOWN" TO WKS-TEXTO-ASN
084100        WHEN DSSG-IP-PRIMER-OCTETO >= 3 AND
084200             DSSG-IP-PRIMER-OCTETO <= 7
084300           MOVE "AS7018 AT&T"      TO WKS-TEXTO-ASN
084400        WHEN DSSG-IP-PRIMER-OCTETO >= 8 AND
084500             DSSG-IP-PRIMER-OCTETO <= 15
084600           MOVE "AS15169 GOOGLE"   TO WKS-TEXTO-ASN
084700        WHEN DSSG-IP-PRIMER-OCTETO >= 16 AND
084800             DSSG-IP-PRIMER-OCTETO <= 31
084900           MOVE "AS16509 AMAZON"   TO WKS-TEXTO-ASN
085000        WHEN DSSG-IP-PRIMER-OCTETO >= 52 AND
085100             DSSG-IP-PRIMER-OCTETO <= 53
085200           MOVE "AS8075 MICROSOFT" TO WKS-TEXTO-ASN
085300        WHEN OTHER
085400           COMPUTE WKS-ASN-NUMERO = DSSG-IP-PRIMER-OCTETO * 1000
085500           MOVE "AS"            TO WKS-TEXTO-ASN(1:2)
085600           MOVE WKS-ASN-NUMERO  TO WKS-TEXTO-ASN(3:6)
085700           MOVE " UNKNOWN"      TO WKS-TEXTO-ASN(9:8)
085800     END-EVALUATE
085900
086000     EVALUATE TRUE
086100        WHEN DSSG-IP-PRIMER-OCTETO = 0
086200           MOVE "UNKNOWN"       TO WKS-TEXTO-GEO
086300        WHEN DSSG-IP-PRIMER-OCTETO < 50
086400           MOVE "UNITED STATES" TO WKS-TEXTO-GEO
086500        WHEN DSSG-IP-PRIMER-OCTETO < 100
086600           MOVE "EUROPE"        TO WKS-TEXTO-GEO
086700        WHEN DSSG-IP-PRIMER-OCTETO < 150
086800           MOVE "ASIA"          TO WKS-TEXTO-GEO
086900        WHEN OTHER
087000           MOVE "OTHER"         TO WKS-TEXTO-GEO
087100     END-EVALUATE.
087200 240-AJUSTA-REPUTACION-HOSTING-E. EXIT.
087210 2401-BUSCA-UN-PROVEEDOR SECTION.
087220        IF DSSG-PROVEEDOR-HOSTING-KEY = WKS-PROV-CLAVE(WKS-PROV-IDX)
087230           MOVE WKS-PROV-SCORE(WKS-PROV-IDX) TO WKS-HOSTING-BASE
087240           MOVE 1 TO WKS-PROV-ENCONTRADO
087250        END-IF.
087260 2401-BUSCA-UN-PROVEEDOR-E. EXIT.
087270 2402-BUSCA-UN-INDICADOR SECTION.
087280        MOVE 0 TO WKS-K
087290        INSPECT DSSG-PROVEEDOR-HOSTING-KEY TALLYING WKS-K
087300                FOR ALL WKS-OFFSHORE-ENTRADA(WKS-OFFS-IDX)
087310        IF WKS-K > 0
087320           MOVE 1 TO WKS-PROV-ES-OFFSHORE
087330        END-IF.
087340 2402-BUSCA-UN-INDICADOR-E. EXIT.
087350******************************************************************
087400*  250 - MOTOR DE RIESGO POR REGLAS (0-100, TOPADO)              *
087500******************************************************************
087600 250-CALCULA-SCORE-REGLAS SECTION.
087700     EVALUATE TRUE
087800        WHEN DSSG-EDAD-DIAS <= 7
087900           MOVE 25 TO WKS-REGLA-PTS-EDAD
088000        WHEN DSSG-EDAD-DIAS <= 30
088100           MOVE 20 TO WKS-REGLA-PTS-EDAD
088200        WHEN DSSG-EDAD-DIAS <= 90
088300           MOVE 10 TO WKS-REGLA-PTS-EDAD
088400        WHEN DSSG-EDAD-DIAS <= 180
088500           MOVE 5  TO WKS-REGLA-PTS-EDAD
088600        WHEN OTHER
088700           MOVE 0  TO WKS-REGLA-PTS-EDAD
088800     END-EVALUATE
088900
089000     MOVE 0 TO WKS-REGLA-PTS-SSL
089100     IF DSSG-TIENE-SSL = 0
089200        MOVE 15 TO WKS-REGLA-PTS-SSL
089300     ELSE
089400        IF DSSG-SSL-VALIDO = 0
089500           MOVE 10 TO WKS-REGLA-PTS-SSL
089600        ELSE
089700           IF DSSG-SSL-DIAS-VENCE > 0 AND DSSG-SSL-DIAS-VENCE < 30
089800              MOVE 5 TO WKS-REGLA-PTS-SSL
089900           END-IF
090000        END-IF
090100     END-IF
090200
090300     COMPUTE WKS-REGLA-PTS-LISTA-NEGRA = DSSG-LISTA-NEGRA-HITS * 30
090400     IF WKS-REGLA-PTS-LISTA-NEGRA > 50
090500        MOVE 50 TO WKS-REGLA-PTS-LISTA-NEGRA
090600     END-IF
090700
090800     EVALUATE TRUE
090900        WHEN WKS-HOSTING-AJUSTADO < 30
091000           MOVE 20 TO WKS-REGLA-PTS-HOSTING
091100        WHEN WKS-HOSTING-AJUSTADO < 50
091200           MOVE 10 TO WKS-REGLA-PTS-HOSTING
091300        WHEN OTHER
091400           MOVE 0  TO WKS-REGLA-PTS-HOSTING
091500     END-EVALUATE
091600
091700     MOVE 0 TO WKS-REGLA-PTS-CONTENIDO
091800     IF DSSG-KW-ALTO-RIESGO-CNT > 0
091900        ADD 15 TO WKS-REGLA-PTS-CONTENIDO
092000     END-IF
092100     IF DSSG-KW-MEDIO-RIESGO-CNT > 2
092200        ADD 5 TO WKS-REGLA-PTS-CONTENIDO
092300     END-IF
092400     IF DSSG-TIENE-FORMULARIOS = 1 AND
092500        (DSSG-KW-ALTO-RIESGO-CNT > 0 OR DSSG-KW-MEDIO-RIESGO-CNT > 0)
092600        ADD 10 TO WKS-REGLA-PTS-CONTENIDO
092700     END-IF
092800
092900     MOVE 0 TO WKS-REGLA-PTS-DNS
093000     IF DSSG-DNS-RESUELVE = 0
093100        MOVE 20 TO WKS-REGLA-PTS-DNS
093200     END-IF
093300
093400     MOVE 0 TO WKS-REGLA-PTS-PATRON
093500     IF TLD-ES-SOSPECHOSO
093600        ADD 10 TO WKS-REGLA-PTS-PATRON
093700     END-IF
093800     IF HAY-HOMOGRAFO
093900        ADD 15 TO WKS-REGLA-PTS-PATRON
094000     END-IF
094100     IF DOMINIO-ES-LARGO
094200        ADD 5 TO WKS-REGLA-PTS-PATRON
094300     END-IF
094400     IF WKS-CONTADOR-DIGITOS > 5
094500        ADD 5 TO WKS-REGLA-PTS-PATRON
094600     END-IF
094700
094800     COMPUTE WKS-REGLA-ACUM = WKS-REGLA-PTS-EDAD + WKS-REGLA-PTS-SSL
094900             + WKS-REGLA-PTS-LISTA-NEGRA + WKS-REGLA-PTS-HOSTING
095000             + WKS-REGLA-PTS-CONTENIDO + WKS-REGLA-PTS-DNS
095100             + WKS-REGLA-PTS-PATRON
095200     IF WKS-REGLA-ACUM > 100
095300        MOVE 100 TO WKS-REGLA-ACUM
095400     END-IF.
095500 250-CALCULA-SCORE-REGLAS-E. EXIT.
095600******************************************************************
095700*  260 - MODELO ESTADISTICO PONDERADO (REGRESION LOGISTICA)      *
095800******************************************************************
095900 260-CALCULA-SCORE-MODELO SECTION.
096000     COMPUTE WKS-AGE-N ROUNDED = DSSG-EDAD-DIAS / 1095
096100     IF WKS-AGE-N > 1
096200        MOVE 1 TO WKS-AGE-N
096300     END-IF
096400
096500     MOVE DSSG-TIENE-SSL    TO WKS-HTTPS-N
096600     MOVE DSSG-SSL-VALIDO   TO WKS-SSLV-N
096700     MOVE DSSG-DNS-RESUELVE TO WKS-DNS-N
096800     MOVE DSSG-WHOIS-PRIVADO TO WKS-PRIV-N
096900
097000     COMPUTE WKS-BL-N ROUNDED = DSSG-LISTA-NEGRA-HITS / 5
097100     IF WKS-BL-N > 1
097200        MOVE 1 TO WKS-BL-N
097300     END-IF
097400
097500     COMPUTE WKS-HOST-N ROUNDED = WKS-HOSTING-AJUSTADO / 100
097600
097700     MOVE WKS-SCORE-CONTENIDO TO WKS-CONT-N
097800
097900     COMPUTE WKS-LEN-N ROUNDED = WKS-DOM-LONGITUD / 50
098000     IF WKS-LEN-N > 1
098100        MOVE 1 TO WKS-LEN-N
098200     END-IF
098300
098400     COMPUTE WKS-KW-N ROUNDED =
098500             (DSSG-KW-ALTO-RIESGO-CNT + DSSG-KW-MEDIO-RIESGO-CNT) / 10
098600     IF WKS-KW-N > 1
098700        MOVE 1 TO WKS-KW-N
098800     END-IF
098900
099000     COMPUTE WKS-S ROUNDED =
099100             (WKS-AGE-N    * -0.05) + (WKS-HTTPS-N  * -0.15)
099200           + (WKS-SSLV-N   * -0.10) + (WKS-BL-N     *  0.30)
099300           + (WKS-HOST-N   * -0.02) + (WKS-CONT-N   *  0.40)
099400           + (WKS-DNS-N    * -0.10) + (WKS-LEN-N    *  0.01)
099500           + (WKS-PRIV-N   *  0.05) + (WKS-KW-N     *  0.05)
099600
099700     COMPUTE WKS-EXP-ARG ROUNDED = WKS-S * -5
099800     PERFORM 261-CALCULA-EXPONENCIAL THRU 261-CALCULA-EXPONENCIAL-E
099900
100000     COMPUTE WKS-PROBABILIDAD ROUNDED =
100100             1 / (1 + WKS-EXP-RESULTADO)
100200     COMPUTE WKS-SCORE-MODELO-CALC ROUNDED = WKS-PROBABILIDAD * 100
100300
100400     MOVE 0 TO WKS-CONT-INDICADORES
100500     IF WKS-DNS-N = 1
100600        ADD 1 TO WKS-CONT-INDICADORES
100700     END-IF
100800     IF WKS-AGE-N > 0
100900        ADD 1 TO WKS-CONT-INDICADORES
101000     END-IF
101100     ADD 1 TO WKS-CONT-INDICADORES
101200     IF WKS-CONT-N NOT = 0.50
101300        ADD 1 TO WKS-CONT-INDICADORES
101400     END-IF
101500     COMPUTE WKS-CONFIANZA-CALC ROUNDED = WKS-CONT-INDICADORES / 4
101600
101700     IF WKS-BL-N > 0 AND WKS-CONFIANZA-CALC < 0.90
101800        MOVE 0.90 TO WKS-CONFIANZA-CALC
101900     END-IF
102000     IF (WKS-CONT-N > 0.70 OR WKS-CONT-N < 0.30)
102100                               AND WKS-CONFIANZA-CALC < 0.80
102200        MOVE 0.80 TO WKS-CONFIANZA-CALC
102300     END-IF
102400     IF WKS-CONFIANZA-CALC > 0.95
102500        MOVE 0.95 TO WKS-CONFIANZA-CALC
102600     END-IF.
102700 260-CALCULA-SCORE-MODELO-E. EXIT.
102800******************************************************************
102900*  261 - E = EXP(WKS-EXP-ARG) SIN FUNCTION EXP.  SE REDUCE EL    *
103000*         ARGUMENTO A SU OCTAVA PARTE, SE APROXIMA POR SERIE DE  *
103100*         TAYLOR DE 7 TERMINOS, Y SE ELEVA AL CUBO POR TRES      *
103200*         ELEVACIONES AL CUADRADO SUCESIVAS (RANGE REDUCTION).   *
103300******************************************************************
103400 261-CALCULA-EXPONENCIAL SECTION.
103500     COMPUTE WKS-EXP-ARG-R = WKS-EXP-ARG / 8
103600
103700     MOVE 1             TO WKS-EXP-SUMA
103800     MOVE 1             TO WKS-EXP-TERMINO
103900     PERFORM 2611-SUMA-UN-TERMINO THRU 2611-SUMA-UN-TERMINO-E
103910        VARYING WKS-EXP-K FROM 1 BY 1 UNTIL WKS-EXP-K > 7.
104400
104500     MOVE WKS-EXP-SUMA TO WKS-EXP-RESULTADO
104600     COMPUTE WKS-EXP-RESULTADO ROUNDED =
104700             WKS-EXP-RESULTADO * WKS-EXP-RESULTADO
104800     COMPUTE WKS-EXP-RESULTADO ROUNDED =
104900             WKS-EXP-RESULTADO * WKS-EXP-RESULTADO
105000     COMPUTE WKS-EXP-RESULTADO ROUNDED =
105100             WKS-EXP-RESULTADO * WKS-EXP-RESULTADO.
105120     GO TO 261-CALCULA-EXPONENCIAL-E.
105140 2611-SUMA-UN-TERMINO SECTION.
104000        COMPUTE WKS-EXP-TERMINO ROUNDED =
104100                WKS-EXP-TERMINO * WKS-EXP-ARG-R / WKS-EXP-K
104200        ADD WKS-EXP-TERMINO TO WKS-EXP-SUMA.
105160 2611-SUMA-UN-TERMINO-E. EXIT.
105200 261-CALCULA-EXPONENCIAL-E. EXIT.
105300******************************************************************
105400*  270 - MEZCLA DE SCORES, VEREDICTO Y CONFIANZA                 *
105500*        (OVERRIDE POR LISTA NEGRA)                              *
105600******************************************************************
105700 270-DETERMINA-VEREDICTO SECTION.
105800     COMPUTE DSRS-SCORE-REGLA  ROUNDED = WKS-REGLA-ACUM
105900     MOVE    WKS-SCORE-MODELO-CALC TO DSRS-SCORE-MODELO
106000     COMPUTE DSRS-SCORE-FINAL ROUNDED =
106100             (DSRS-SCORE-MODELO * 0.6) + (DSRS-SCORE-REGLA * 0.4)
106200
106300     EVALUATE TRUE
106400        WHEN DSSG-LISTA-NEGRA-HITS > 0                            CAM12
106500           MOVE "LIKELY SCAM" TO WKS-VEREDICTO-TEXTO
106600           MOVE 0.95          TO WKS-CONFIANZA-FINAL
106700        WHEN DSRS-SCORE-FINAL >= 70
106800           MOVE "LIKELY SCAM" TO WKS-VEREDICTO-TEXTO
106900           MOVE 0.85          TO WKS-CONFIANZA-FINAL
107000        WHEN DSRS-SCORE-FINAL >= 40
107100           MOVE "SUSPICIOUS"  TO WKS-VEREDICTO-TEXTO
107200           MOVE 0.75          TO WKS-CONFIANZA-FINAL
107300        WHEN OTHER
107400           MOVE "SAFE"        TO WKS-VEREDICTO-TEXTO
107500           MOVE 0.80          TO WKS-CONFIANZA-FINAL
107600     END-EVALUATE
107700
107800     MOVE WKS-VEREDICTO-TEXTO  TO DSRS-VEREDICTO
107900     MOVE WKS-CONFIANZA-FINAL  TO DSRS-CONFIANZA.
108000 270-DETERMINA-VEREDICTO-E. EXIT.
108100******************************************************************
108200*  275 - ARMA LAS DIEZ BANDERAS DE EXPLICACION                   *
108300******************************************************************
108400 275-ARMA-BANDERAS-RAZON SECTION.                                 EDR19
108500     MOVE "N" TO WKS-BANDERA-NEW-DOMAIN
108600     IF DSSG-EDAD-DIAS < 30
108700        MOVE "Y" TO WKS-BANDERA-NEW-DOMAIN
108800     END-IF
108900
109000     MOVE "N" TO WKS-BANDERA-NO-SSL
109100     IF DSSG-TIENE-SSL = 0
109200        MOVE "Y" TO WKS-BANDERA-NO-SSL
109300     END-IF
109400
109500     MOVE "N" TO WKS-BANDERA-INVALID-SSL
109600     IF DSSG-TIENE-SSL = 1 AND DSSG-SSL-VALIDO = 0
109700        MOVE "Y" TO WKS-BANDERA-INVALID-SSL
109800     END-IF
109900
110000     MOVE "N" TO WKS-BANDERA-BLACKLISTED
110100     IF DSSG-LISTA-NEGRA-HITS > 0
110200        MOVE "Y" TO WKS-BANDERA-BLACKLISTED
110300     END-IF
110400
110500     MOVE "N" TO WKS-BANDERA-SCAM-PATTERN
110600     IF PATRON-NOMBRE-ESTAFA
110700        MOVE "Y" TO WKS-BANDERA-SCAM-PATTERN
110800     END-IF
110900
111000     MOVE "N" TO WKS-BANDERA-BAD-TLD
111100     IF TLD-ES-SOSPECHOSO
111200        MOVE "Y" TO WKS-BANDERA-BAD-TLD
111300     END-IF
111400
111500     MOVE "N" TO WKS-BANDERA-NO-DNS
111600     IF DSSG-DNS-RESUELVE = 0
111700        MOVE "Y" TO WKS-BANDERA-NO-DNS
111800     END-IF
111900
112000     MOVE "N" TO WKS-BANDERA-CONTENT-RISK
112100     IF DSSG-KW-ALTO-RIESGO-CNT > 0
112200        MOVE "Y" TO WKS-BANDERA-CONTENT-RISK
112300     END-IF
112400
112500     MOVE "N" TO WKS-BANDERA-LOW-HOST-REP
112600     IF WKS-HOSTING-AJUSTADO < 40
112700        MOVE "Y" TO WKS-BANDERA-LOW-HOST-REP
112800     END-IF
112900
113000     MOVE "N" TO WKS-BANDERA-PHISHING-FORM
113100     IF DSSG-TIENE-FORMULARIOS = 1 AND
113200        (DSSG-KW-ALTO-RIESGO-CNT > 0 OR DSSG-KW-MEDIO-RIESGO-CNT > 0)
113300        MOVE "Y" TO WKS-BANDERA-PHISHING-FORM
113400     END-IF
113500
113600     MOVE WKS-BANDERA-NEW-DOMAIN    TO DSRS-BANDERAS-RAZON(1:1)
113700     MOVE WKS-BANDERA-NO-SSL        TO DSRS-BANDERAS-RAZON(2:1)
113800     MOVE WKS-BANDERA-INVALID-SSL   TO DSRS-BANDERAS-RAZON(3:1)
113900     MOVE WKS-BANDERA-BLACKLISTED   TO DSRS-BANDERAS-RAZON(4:1)
114000     MOVE WKS-BANDERA-SCAM-PATTERN  TO DSRS-BANDERAS-RAZON(5:1)
114100     MOVE WKS-BANDERA-BAD-TLD       TO DSRS-BANDERAS-RAZON(6:1)
114200     MOVE WKS-BANDERA-NO-DNS        TO DSRS-BANDERAS-RAZON(7:1)
114300     MOVE WKS-BANDERA-CONTENT-RISK  TO DSRS-BANDERAS-RAZON(8:1)
114400     MOVE WKS-BANDERA-LOW-HOST-REP  TO DSRS-BANDERAS-RAZON(9:1)
114500     MOVE WKS-BANDERA-PHISHING-FORM TO DSRS-BANDERAS-RAZON(10:1).
114600 275-ARMA-BANDERAS-RAZON-E. EXIT.
114700******************************************************************
114800*  280 - ESCRITURA DEL REGISTRO DSRSLT                           *
114900******************************************************************
115000 280-ESCRIBE-RESULTADO SECTION.
115100     MOVE DSSG-DOMINIO TO DSRS-DOMINIO
115200     WRITE DSRS-REGISTRO-SALIDA
115300     IF WKS-FS-DSRSLT NOT = 0
115400        DISPLAY "=============================================="
115500        DISPLAY "HUBO UN PROBLEMA AL ESCRIBIR UN DSRSLT. FS= "
115600                WKS-FS-DSRSLT
115700        DISPLAY "=============================================="
115800        MOVE 91 TO RETURN-CODE
115900        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
116000        STOP RUN
116100     END-IF.
116200 280-ESCRIBE-RESULTADO-E. EXIT.
116300******************************************************************
116400*  290 - ACUMULA CONTADORES DE CONTROL DEL REGISTRO CALIFICADO   *
116500******************************************************************
116600 290-ACUMULA-ESTADISTICA SECTION.
116700     ADD 1 TO WKS-CONT-CALIFICADOS
116800     ADD DSRS-SCORE-FINAL TO WKS-SUMA-SCORE-FINAL
116900
117000     EVALUATE WKS-VEREDICTO-TEXTO
117100        WHEN "SAFE"
117200           ADD 1 TO WKS-CONT-SAFE
117300        WHEN "SUSPICIOUS"
117400           ADD 1 TO WKS-CONT-SUSPICIOUS
117500        WHEN "LIKELY SCAM"
117600           ADD 1 TO WKS-CONT-LIKELY-SCAM
117700     END-EVALUATE.
117800 290-ACUMULA-ESTADISTICA-E. EXIT.
117900******************************************************************
118000*  590 - ENCABEZADO DE PAGINA DEL SCAN-REPORT                    *
118100******************************************************************
118200 590-IMPRIME-ENCABEZADO SECTION.
118300     MOVE WKS-FECHA-EDITADA TO WKS-TIT-FECHA
118400     WRITE DSRPRT-LINEA FROM WKS-LINEA-TITULO
118500         AFTER ADVANCING C01
118600     WRITE DSRPRT-LINEA FROM WKS-LINEA-ENCABEZADO
118700         AFTER ADVANCING 2 LINES.
118800 590-IMPRIME-ENCABEZADO-E. EXIT.
118900******************************************************************
119000*  600 - LINEA DE DETALLE (UNA POR DOMINIO)                      *
119100******************************************************************
119200 600-IMPRIME-DETALLE SECTION.
119300     MOVE SPACES       TO WKS-LINEA-DETALLE
119400     MOVE DSSG-DOMINIO TO WKS-LD-DOMINIO
119500
119600     IF NOT DOM-ES-VALIDO
119700        MOVE "INVALID"  TO WKS-LD-VEREDICTO
119800        MOVE ZEROES     TO WKS-LD-REGLA WKS-LD-MODELO WKS-LD-FINAL
119900        MOVE ZEROES     TO WKS-LD-CONF
120000     ELSE
120100        MOVE DSRS-SCORE-REGLA  TO WKS-LD-REGLA
120200        MOVE DSRS-SCORE-MODELO TO WKS-LD-MODELO
120300        MOVE DSRS-SCORE-FINAL  TO WKS-LD-FINAL
120400        MOVE WKS-VEREDICTO-TEXTO TO WKS-LD-VEREDICTO
120500        MOVE WKS-CONFIANZA-FINAL TO WKS-LD-CONF
120600     END-IF
120700
120800     WRITE DSRPRT-LINEA FROM WKS-LINEA-DETALLE
120900         AFTER ADVANCING 1 LINE.
121000 600-IMPRIME-DETALLE-E. EXIT.
121100******************************************************************
121200*  610 - LINEAS DE RAZON INDENTADAS BAJO EL DETALLE              *
121300******************************************************************
121400 610-IMPRIME-RAZONES SECTION.
121500     IF WKS-BANDERA-NEW-DOMAIN = "Y"
121600        MOVE "REASON: NEW DOMAIN - REGISTERED LESS THAN 30 DAYS AGO"
121700          TO WKS-LR-TEXTO
121800        PERFORM 611-ESCRIBE-RAZON THRU 611-ESCRIBE-RAZON-E
121900     END-IF
122000     IF WKS-BANDERA-NO-SSL = "Y"
122100        MOVE "REASON: NO SSL CERTIFICATE PRESENTED"
122200          TO WKS-LR-TEXTO
122300        PERFORM 611-ESCRIBE-RAZON THRU 611-ESCRIBE-RAZON-E
122400     END-IF
122500     IF WKS-BANDERA-INVALID-SSL = "Y"
122600        MOVE "REASON: SSL CERTIFICATE PRESENT BUT NOT VALID"
122700          TO WKS-LR-TEXTO
122800        PERFORM 611-ESCRIBE-RAZON THRU 611-ESCRIBE-RAZON-E
122900     END-IF
123000     IF WKS-BANDERA-BLACKLISTED = "Y"
123100        MOVE "REASON: LISTED ON ONE OR MORE REPUTATION BLACKLISTS"
123200          TO WKS-LR-TEXTO
123300        PERFORM 611-ESCRIBE-RAZON THRU 611-ESCRIBE-RAZON-E
123400     END-IF
123500     IF WKS-BANDERA-SCAM-PATTERN = "Y"
123600        MOVE "REASON: DOMAIN NAME MATCHES A KNOWN SCAM PATTERN"
123700          TO WKS-LR-TEXTO
123800        PERFORM 611-ESCRIBE-RAZON THRU 611-ESCRIBE-RAZON-E
123900     END-IF
124000     IF WKS-BANDERA-BAD-TLD = "Y"
124100        MOVE "REASON: SUSPICIOUS TOP LEVEL DOMAIN"
124200          TO WKS-LR-TEXTO
124300        PERFORM 611-ESCRIBE-RAZON THRU 611-ESCRIBE-RAZON-E
124400     END-IF
124500     IF WKS-BANDERA-NO-DNS = "Y"
124600        MOVE "REASON: DOMAIN DOES NOT RESOLVE"
124700          TO WKS-LR-TEXTO
124800        PERFORM 611-ESCRIBE-RAZON THRU 611-ESCRIBE-RAZON-E
124900     END-IF
125000     IF WKS-BANDERA-CONTENT-RISK = "Y"
125100        MOVE "REASON: HIGH RISK KEYWORDS FOUND IN PAGE CONTENT"
125200          TO WKS-LR-TEXTO
125300        PERFORM 611-ESCRIBE-RAZON THRU 611-ESCRIBE-RAZON-E
125400     END-IF
125500     IF WKS-BANDERA-LOW-HOST-REP = "Y"
125600        MOVE "REASON: LOW HOSTING REPUTATION"
125700          TO WKS-LR-TEXTO
125800        PERFORM 611-ESCRIBE-RAZON THRU 611-ESCRIBE-RAZON-E
125900     END-IF
126000     IF WKS-BANDERA-PHISHING-FORM = "Y"
126100        MOVE "REASON: INPUT FORM PRESENT WITH RISK KEYWORDS"
126200          TO WKS-LR-TEXTO
126300        PERFORM 611-ESCRIBE-RAZON THRU 611-ESCRIBE-RAZON-E
126400     END-IF
126500
126600     IF DOM-ES-VALIDO
126700        STRING "ASN: " DELIMITED BY SIZE
126800               WKS-TEXTO-ASN DELIMITED BY SIZE
126900               "  GEO: " DELIMITED BY SIZE
127000               WKS-TEXTO-GEO DELIMITED BY SIZE
127100               INTO WKS-LR-TEXTO
127200        PERFORM 611-ESCRIBE-RAZON THRU 611-ESCRIBE-RAZON-E
127210
127220        MOVE WKS-CONFIANZA-CALC TO WKS-LR-CONF-MODELO
127230        STRING "MODEL CONFIDENCE: " DELIMITED BY SIZE
127240               WKS-LR-CONF-MODELO DELIMITED BY SIZE
127250               INTO WKS-LR-TEXTO
127260        PERFORM 611-ESCRIBE-RAZON THRU 611-ESCRIBE-RAZON-E
127300     END-IF.
127400 610-IMPRIME-RAZONES-E. EXIT.
127500******************************************************************
127600*  611 - ESCRIBE UNA LINEA DE RAZON INDENTADA                    *
127700******************************************************************
127800 611-ESCRIBE-RAZON SECTION.
127900     WRITE DSRPRT-LINEA FROM WKS-LINEA-RAZON
128000         AFTER ADVANCING 1 LINE
128100     MOVE SPACES TO WKS-LR-TEXTO.
128200 611-ESCRIBE-RAZON-E. EXIT.
128300******************************************************************
128400*  620 - PIE DE CONTROL CON LOS TOTALES DE LA CORRIDA            *
128500******************************************************************
128600 620-IMPRIME-TOTALES SECTION.
128610     ACCEPT WKS-HORA-FIN-CORRIDA FROM TIME
128620     COMPUTE WKS-TIEMPO-CORRIDA =
128630          (WKS-HF-HH * 3600 + WKS-HF-MM * 60 + WKS-HF-SS)
128640        - (WKS-HI-HH * 3600 + WKS-HI-MM * 60 + WKS-HI-SS)
128700     IF WKS-CONT-CALIFICADOS > 0
128800        COMPUTE WKS-PROMEDIO-SCORE-FINAL ROUNDED =
128900                WKS-SUMA-SCORE-FINAL / WKS-CONT-CALIFICADOS
129000     ELSE
129100        MOVE 0 TO WKS-PROMEDIO-SCORE-FINAL
129200     END-IF
129300
129400     WRITE DSRPRT-LINEA FROM WKS-LINEA-ENCABEZADO
129500         AFTER ADVANCING 2 LINES
129600
129700     MOVE "REGISTROS LEIDOS (RECORDS READ)" TO WKS-LT-ETIQUETA
129800     MOVE WKS-CONT-LEIDOS TO WKS-LT-VALOR
129900     WRITE DSRPRT-LINEA FROM WKS-LINEA-TOTALES
130000         AFTER ADVANCING 2 LINES
130100
130200     MOVE "REGISTROS CALIFICADOS (RECORDS SCORED)" TO WKS-LT-ETIQUETA
130300     MOVE WKS-CONT-CALIFICADOS TO WKS-LT-VALOR
130400     WRITE DSRPRT-LINEA FROM WKS-LINEA-TOTALES
130500         AFTER ADVANCING 1 LINE
130600
130700     MOVE "REGISTROS INVALIDOS (INVALID COUNT)" TO WKS-LT-ETIQUETA
130800     MOVE WKS-CONT-INVALIDOS TO WKS-LT-VALOR
130900     WRITE DSRPRT-LINEA FROM WKS-LINEA-TOTALES
131000         AFTER ADVANCING 1 LINE
131100
131200     MOVE "VEREDICTO SAFE" TO WKS-LT-ETIQUETA
131300     MOVE WKS-CONT-SAFE TO WKS-LT-VALOR
131400     WRITE DSRPRT-LINEA FROM WKS-LINEA-TOTALES
131500         AFTER ADVANCING 1 LINE
131600
131700     MOVE "VEREDICTO SUSPICIOUS" TO WKS-LT-ETIQUETA
131800     MOVE WKS-CONT-SUSPICIOUS TO WKS-LT-VALOR
131900     WRITE DSRPRT-LINEA FROM WKS-LINEA-TOTALES
132000         AFTER ADVANCING 1 LINE
132100
132200     MOVE "VEREDICTO LIKELY SCAM" TO WKS-LT-ETIQUETA
132300     MOVE WKS-CONT-LIKELY-SCAM TO WKS-LT-VALOR
132400     WRITE DSRPRT-LINEA FROM WKS-LINEA-TOTALES
132500         AFTER ADVANCING 1 LINE
132600
132700     MOVE "PROMEDIO DE SCORE FINAL (SCORED ONLY)" TO WKS-LT-ETIQUETA
132800     MOVE WKS-PROMEDIO-SCORE-FINAL TO WKS-LT-VALOR
132900     WRITE DSRPRT-LINEA FROM WKS-LINEA-TOTALES
133000         AFTER ADVANCING 1 LINE
133010
133020     MOVE "TIEMPO DE CORRIDA (SEGUNDOS)" TO WKS-LT-ETIQUETA
133030     MOVE WKS-TIEMPO-CORRIDA TO WKS-LT-VALOR
133040     WRITE DSRPRT-LINEA FROM WKS-LINEA-TOTALES
133050         AFTER ADVANCING 1 LINE.
133100 620-IMPRIME-TOTALES-E. EXIT.
133200******************************************************************
133300*  900 - CIERRE DE ARCHIVOS                                      *
133400******************************************************************
133500 900-CIERRA-ARCHIVOS SECTION.
133600     CLOSE DSSGNL
133700     CLOSE DSRSLT
133800     CLOSE DSRPRT.
133900 900-CIERRA-ARCHIVOS-E. EXIT.
