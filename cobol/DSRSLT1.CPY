000100******************************************************************
000200*               COPY DSRSLT1 - DSRSLT1.CPY                       *
000300*---------------------------------------------------------------*
000400* APLICACION  : SEGURIDAD DE DOMINIOS (SCAN NOCTURNO DE RIESGO)  *
000500* MIEMBRO     : DSRSLT1                                         *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DSRSLT, UN         *
000700*             : REGISTRO POR DOMINIO CALIFICADO CON LOS SCORES   *
000800*             : DE REGLAS Y MODELO, EL SCORE FINAL, EL VEREDICTO *
000900*             : Y LAS BANDERAS DE EXPLICACION                    *
001000* LONGITUD    : 100 POSICIONES FIJAS                             *
001100* PROGRAMADOR : C. MENDEZ SOLIS (CAMS)           FECHA 22/01/1986*
001200* HISTORIAL   : VER BITACORA DE CAMBIOS EN DSEC1B01.CBL          *
001300******************************************************************
001400 01  DSRS-REGISTRO-SALIDA.
001500     02  DSRS-DOMINIO                PIC X(50).
001600     02  DSRS-SCORE-REGLA            PIC 9(03)V99.
001700     02  DSRS-SCORE-MODELO           PIC 9(03)V99.
001800     02  DSRS-SCORE-FINAL            PIC 9(03)V99.
001900     02  DSRS-VEREDICTO              PIC X(12).
002000     02  DSRS-CONFIANZA              PIC 9V99.
002100     02  DSRS-BANDERAS-RAZON         PIC X(10).
002200     02  FILLER                      PIC X(10).
